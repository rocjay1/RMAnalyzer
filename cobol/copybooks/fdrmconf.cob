000100*******************************************
000200*                                          *
000300*  Record Definition For The Group        *
000400*     Member / Category Configuration     *
000500*     File (RMANALYZ)                     *
000600*******************************************
000700*  Fixed-field text file, one line per
000800*  entry.  Rc-Rec-Type says which shape
000900*  the rest of the line carries:
001000*     "O" - the report owner (sender)
001100*     "M" - one group member
001200*  Categories are NOT read from this file
001300*  - the seven recognised values are a
001400*  fixed table, see WS-Category-Table in
001500*  RM010.
001600*
001700* 03/04/90 rta - Created.
001800* 17/08/95 rta - Accounts widened from 4 to 5 per member after
001900*                the Websters opened a joint savings account.
002000* 09/01/98 rta - Owner-record line added, was hard-coded before.
002100*
002200 01  RM-Config-Line.
002300     03  Rc-Rec-Type          pic x.
002400         88  Rc-Is-Owner                value "O".
002500         88  Rc-Is-Member                value "M".
002600     03  Rc-Body               pic x(155).
002700     03  Rc-Body-Owner   redefines Rc-Body.
002800         05  Rc-Own-Email      pic x(40).
002900         05  filler            pic x(115).
003000     03  Rc-Body-Member  redefines Rc-Body.
003100         05  Rc-Mem-Name       pic x(20).
003200         05  Rc-Mem-Email      pic x(40).
003300         05  Rc-Mem-Accounts   occurs 5.
003400             07  Rc-Mem-Acct-Text  pic x(6).
003500         05  filler            pic x(65).
