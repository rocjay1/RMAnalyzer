000100*******************************************
000200*                                          *
000300*  Working Layout For A Transaction       *
000400*     Export Line (RMANALYZ)              *
000500*     Uses Tr-Account-No to join Member   *
000600*******************************************
000700*  Raw line is up to 200 bytes, 14 comma
000800*  delimited fields; only the six starred
000900*  fields feed the summary - the rest
001000*  come along for the ride and are kept
001100*  only so the record shape matches the
001200*  export layout.
001300*
001400* 06/05/89 rta - Created.
001500* 21/02/94 rta - Widened Tr-Account-No to 9(6), some accounts
001600*                had grown past 4 digits.
001700* 30/07/97 rta - Split Tr-Amount into sign/whole/frac working
001800*                fields - straight NUMVAL was not on this box.
001900*
002000*   1  Date              Y  Posting date, YYYY-MM-DD
002100*   2  Original Date        unused
002200*   3  Account Type         unused
002300*   4  Account Name         unused
002400*   5  Account Number    Y  Join key to member's account list
002500*   6  Institution Name     unused
002600*   7  Name              Y  Payee / transaction name
002700*   8  Custom Name          unused
002800*   9  Amount            Y  Expense amount, 2 decimals
002900*  10  Description          unused
003000*  11  Category          Y  Free-text label, must match table
003100*  12  Note                 unused
003200*  13  Ignored From      Y  Non-blank means skip this record
003300*  14  Tax Deductible       unused
003400*
003500 01  RM-Transaction-Fields.
003600     03  Tr-Date              pic x(10).
003700     03  Tr-Orig-Date         pic x(10).
003800     03  Tr-Account-Type      pic x(20).
003900     03  Tr-Account-Name      pic x(20).
004000     03  Tr-Account-No        pic x(6).
004100     03  Tr-Account-No-Num    redefines Tr-Account-No
004200                              pic 9(6).
004300     03  Tr-Institution       pic x(20).
004400     03  Tr-Payee-Name        pic x(30).
004500     03  Tr-Custom-Name       pic x(30).
004600     03  Tr-Amount-Text       pic x(12).
004700     03  Tr-Description       pic x(30).
004800     03  Tr-Category-Text     pic x(30).
004900     03  Tr-Note              pic x(30).
005000     03  Tr-Ignored-From      pic x(10).
005100     03  Tr-Tax-Deductible    pic x(10).
005200     03  filler               pic x(12).
005300*
005400* Working fields built by AB020-Parse-Transaction while cracking
005500* Tr-Amount-Text - no NUMVAL on this box, see AB030.
005600*
005700 01  RM-Amount-Work.
005800     03  RM-Amt-Sign          pic x       value space.
005900         88  RM-Amt-Negative              value "-".
006000     03  RM-Amt-Int-Text      pic x(9)    value spaces.
006100     03  RM-Amt-Dec-Text      pic x(2)    value spaces.
006200     03  RM-Amt-Int           pic 9(7)    value zero.
006300     03  RM-Amt-Dec           pic 99      value zero.
006400     03  RM-Amt-Signed        pic s9(7)v99 comp-3 value zero.
006500     03  RM-Amt-Digit-Pos     pic 99      comp    value zero.
006600     03  RM-Amt-One-Char      pic x               value space.
006700     03  RM-Amt-One-Digit     pic 9               value zero.
006800*
006900* One accepted, validated transaction ready for accumulation.
007000*
007100 01  RM-Accepted-Transaction.
007200     03  At-Account-No        pic 9(6).
007300     03  At-Category-Sub      pic 9        comp.
007400     03  At-Amount            pic s9(7)v99 comp-3.
007500     03  filler               pic x(5).
