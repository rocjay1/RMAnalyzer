000100*******************************************
000200*                                          *
000300*  Call Argument Area For RMDT04          *
000400*     (Date Validate / Convert)           *
000500*     Shared by RM010 and RMDT04 so the   *
000600*     two sides of the CALL always line   *
000700*     up byte for byte.                   *
000800*******************************************
000900*
001000* 14/06/87 rta - Created.
001100* 19/03/91 rta - Added RD-Short-Date for the report subject line.
001200*
001300 01  Rmdt04-WS.
001400     03  RD-Function         pic x.
001500         88  RD-Validate                value "V".
001600         88  RD-Unpack                  value "U".
001700     03  RD-Date-Text        pic x(10).
001800     03  filler   redefines RD-Date-Text.
001900         05  RD-Year         pic 9(4).
002000         05  filler          pic x.
002100         05  RD-Month        pic 99.
002200         05  filler          pic x.
002300         05  RD-Day          pic 99.
002400     03  RD-Bin-Date         pic 9(8)   comp.
002500     03  RD-Short-Date       pic x(8).
002600     03  filler   redefines RD-Short-Date.
002700         05  RD-Short-MM     pic xx.
002800         05  RD-Short-Sl1    pic x.
002900         05  RD-Short-DD     pic xx.
003000         05  RD-Short-Sl2    pic x.
003100         05  RD-Short-YY     pic xx.
003200     03  RD-Valid            pic x      value "N".
003300         88  RD-Date-Is-Valid           value "Y".
003400     03  filler              pic x(4).
