000100***************************************************************
000200*                                                              *
000300*             Monthly Expense Difference Report               *
000400*             RMAnalyzer Batch Extract - Main Line             *
000500*                                                              *
000600***************************************************************
000700*
000800 identification division.
000900*================================
001000*
001100      program-id.         rm010.
001200      author.             R T Ames, For Meadowbrook Data Services.
001300      installation.       Meadowbrook Data Svcs - Systems Dept.
001400      date-written.       06/05/1989.
001500      date-compiled.
001600      security.           Copyright (C) 1989-2001, Meadowbrook
001700                          Data Services.  For internal use only.
001800*
001900*    Remarks.            Reads a month's worth of exported bank
002000*                        and card transactions, sorts the shared
002100*                        expenses onto the two household members
002200*                        who agreed to split them, and prints a
002300*                        one-page summary showing what each of
002400*                        them spent by category and what one
002500*                        owes the other for the month.
002600*
002700*                        The run date is not a parameter - it is
002800*                        lifted out of the transaction file name
002900*                        itself, which is always stamped by the
003000*                        export job as ...CCYY-MM-DD... somewhere
003100*                        in the name.
003200*
003300*    Version.            See Prog-Name in Working-Storage.
003400*
003500*    Called modules.     RMDT04 - date validate/convert.
003600*
003700* Changes:
003800* 06/05/89 rta -      Created for the Websters' monthly split.
003900* 14/11/90 rta -      Corrected category scan dropping a match
004000*                     when RMCONF's free-text label carried a
004100*                     trailing space the table entry did not.
004200* 21/02/94 rta - 1.01 Account numbers widened to 6 digits.
004300* 17/08/95 rta - 1.02 Accounts per member widened 4 to 5.
004400* 30/07/97 rta - 1.03 Amount parsing rewritten, see RMTRANS.
004500* 09/01/98 rta - 1.04 Owner record added to config file.
004600* 11/01/99 jfk - 1.05 Y2K review - dates carried CCYY throughout,
004700*                     run date scan looks for a 4-digit year,
004800*                     no windowing needed.
004900* 14/03/01 jfk - 1.06 UPSI-0 added so a rerun can be requested
005000*                     with warning lines suppressed.
005100* 22/08/01 jfk - 1.07 RM004 now also fires when a member entry
005200*                     carries no usable account number - a member
005300*                     with five blank account slots was slipping
005400*                     through AA034 with a zero account count and
005500*                     no abort.  File-control SELECTs also split
005600*                     out to SELRM010 to match the shop's other
005700*                     batch programs.
005800*
005900*
006000 environment division.
006100*================================
006200*
006300 configuration section.
006400 special-names.
006500     upsi-0    on status is RM-Suppress-Warnings
006600               off status is RM-Show-Warnings.
006700*
006800 input-output section.
006900 file-control.
007000     copy  "selrm010.cob".
007100*
007200 data division.
007300*================================
007400 file section.
007500*-----------------------
007600*
007700 fd  RM-Trans-File.
007800 01  RM-Trans-Line               pic x(200).
007900*
008000 fd  RM-Conf-File.
008100     copy  "fdrmconf.cob".
008200*
008300 fd  RM-Report-File.
008400 01  RM-Print-Line               pic x(118).
008500*
008600 working-storage section.
008700*-----------------------
008800*
008900 77  Prog-Name           pic x(15) value "RM010 (1.07)".
009000*
009100 01  WS-File-Status.
009200     03  WS-Trans-Status         pic xx    value "00".
009300     03  WS-Conf-Status          pic xx    value "00".
009400     03  WS-Rept-Status          pic xx    value "00".
009500     03  filler                  pic x(2).
009600*
009700 01  WS-Switches.
009800     03  WS-Trans-EOF            pic x     value "N".
009900         88  Trans-EOF                     value "Y".
010000     03  WS-Conf-EOF             pic x     value "N".
010100         88  Conf-EOF                      value "Y".
010200     03  WS-Run-Abort            pic x     value "N".
010300         88  Run-Abort                     value "Y".
010400     03  WS-Trans-Valid          pic x     value "N".
010500         88  RM-Trans-Valid                value "Y".
010600     03  WS-Amount-Ok            pic x     value "N".
010700         88  RM-Amount-Ok                  value "Y".
010800     03  WS-Category-Found       pic x     value "N".
010900         88  Category-Found                value "Y".
011000     03  filler                  pic x(2).
011100*
011200 01  WS-Counters.
011300     03  WS-Rec-Read             pic 9(7)  comp value zero.
011400     03  WS-Rec-Accepted         pic 9(7)  comp value zero.
011500     03  WS-Rec-Rejected         pic 9(7)  comp value zero.
011600     03  WS-Rec-Ignored          pic 9(7)  comp value zero.
011700     03  WS-Member-Count         pic 9     comp value zero.
011800     03  WS-Sub-M                pic 9     comp value zero.
011900     03  WS-Sub-C                pic 9     comp value zero.
012000     03  WS-Sub-A                pic 9     comp value zero.
012100     03  WS-Sub-Aa               pic 9     comp value zero.
012200     03  WS-Rpt-Ptr              pic 999   comp value zero.
012300     03  filler                  pic x(2).
012400*
012500 copy  "wsrmtrans.cob".
012600*
012700 01  WS-Owner-Email              pic x(40) value spaces.
012800*
012900* One row per household member - a joint account may be listed
013000* under both members, see AB050/AB052.
013100*
013200 01  RM-Member-Table.
013300     03  RM-Member-Entry occurs 5 times
013400                          indexed by Mx.
013500         05  Me-Name             pic x(20).
013600         05  Me-Email            pic x(40).
013700         05  Me-Account-Count    pic 9      comp.
013800         05  Me-Accounts occurs 5.
013900             07  Me-Acct-No      pic 9(6).
014000         05  Me-Category-Total occurs 7.
014100             07  Mc-Total        pic s9(7)v99 comp-3.
014200         05  Me-Grand-Total      pic s9(7)v99 comp-3.
014300         05  filler              pic x(2).
014400*
014500* Seven recognised category labels, loaded flat then read as a
014600* table by REDEFINES - keeps the values in one place, next to
014700* the report headings that use the same text.
014800*
014900 01  WS-Category-Literals.
015000   03 filler pic x(33) value "DINING       Dining & Drinks     ".
015100   03 filler pic x(33) value "GROCERIES    Groceries           ".
015200   03 filler pic x(33) value "PETS         Pets                ".
015300   03 filler pic x(33) value "BILLS        Bills & Utilities   ".
015400   03 filler pic x(33) value "PURCHASES    Shared Purchases    ".
015500   03 filler pic x(33) value "SUBSCRIPTIONSShared Subscriptions".
015600   03 filler pic x(33) value "ENTERTAINMENTEntertainment & Rec.".
015700 01  WS-Category-Table  redefines WS-Category-Literals.
015800     03  WS-Category-Entry occurs 7.
015900         05  Wc-Key              pic x(13).
016000         05  Wc-Display          pic x(20).
016100*
016200 01  WS-Difference-Row.
016300     03  Wd-Category occurs 7   pic s9(7)v99 comp-3.
016400     03  Wd-Grand            pic s9(7)v99 comp-3.
016500     03  filler              pic x(2).
016600*
016700* Run date is not passed on the command line - it comes out of
016800* the transaction file name, see AA005/AA006.
016900*
017000 01  WS-Run-Date-Fields.
017100     03  WS-FN-Pos               pic 999    comp value zero.
017200     03  WS-FN-Candidate.
017300         05  WS-FNC-Year         pic x(4).
017400         05  WS-FNC-Dash1        pic x.
017500         05  WS-FNC-Month        pic x(2).
017600         05  WS-FNC-Dash2        pic x.
017700         05  WS-FNC-Day          pic x(2).
017800     03  WS-FN-Found             pic x      value "N".
017900         88  FN-Found                       value "Y".
018000     03  WS-Subject-Date         pic x(8).
018100     03  filler  redefines WS-Subject-Date.
018200         05  WS-Subj-MM          pic xx.
018300         05  filler              pic x.
018400         05  WS-Subj-DD          pic xx.
018500         05  filler              pic x.
018600         05  WS-Subj-YY          pic xx.
018700*
018800* General purpose trailing-space trim, used to build the
018900* difference row heading without dragging spaces through a
019000* member name into the middle of the text - see AZ010.
019100*
019200 01  WS-Trim-Work.
019300     03  WS-Trim-Source          pic x(20).
019400     03  WS-Trim-Len             pic 99     comp value zero.
019500     03  WS-Trim-Pos             pic 99     comp value zero.
019600     03  filler                  pic x(2).
019700*
019800 copy  "wsrmrpt.cob".
019900*
020000 copy  "wsrmdtwa.cob".
020100*
020200 01  WS-Messages.
020300     03  RM001  pic x(45) value
020400         "RM001 No CCYY-MM-DD date found in file name".
020500     03  RM002  pic x(40) value
020600         "RM002 Configuration file open failed  ".
020700     03  RM003  pic x(40) value
020800         "RM003 Owner e-mail address missing    ".
020900     03  RM004  pic x(46) value
021000         "RM004 Member entry missing name, mail or acct".
021100     03  RM005  pic x(40) value
021200         "RM005 Member account number not numeric".
021300     03  RM006  pic x(40) value
021400         "RM006 Transaction file open failed    ".
021500     03  RM007  pic x(40) value
021600         "RM007 Report file open failed         ".
021700     03  RM008  pic x(46) value
021800         "RM008 Configuration exceeds 5 members - table".
021900     03  RM101  pic x(30) value "RM101 Skipped - bad date     ".
022000     03  RM102  pic x(30) value "RM102 Skipped - bad account  ".
022100     03  RM103  pic x(30) value "RM103 Skipped - bad amount   ".
022200     03  RM104  pic x(30) value "RM104 Skipped - bad category ".
022300     03  filler pic x(2).
022400*
022500 linkage section.
022600*-----------------------
022700*
022800 01  RM-Run-Parms.
022900     03  RM-Trans-File-Name      pic x(60).
023000     03  filler                  pic x(4).
023100*
023200 procedure division using RM-Run-Parms.
023300*=========================================
023400*
023500 aa000-Main.
023600     perform  aa005-Get-Run-Date  thru  aa005-Exit.
023700     if       Run-Abort
023800              go to aa000-Exit.
023900     perform  aa010-Open-Files    thru  aa010-Exit.
024000     if       Run-Abort
024100              go to aa000-Exit.
024200     perform  aa030-Load-Configuration thru aa030-Exit.
024300     if       not Run-Abort
024400              perform ab000-Process-Transactions thru ab000-Exit
024500              perform ac010-Compute-Difference   thru ac010-Exit
024600              perform ad010-Build-Report         thru ad010-Exit
024700     end-if.
024800     perform  aa090-Close-Files   thru  aa090-Exit.
024900 aa000-Exit.
025000     goback.
025100*
025200* Pull the run date out of the transaction file name.  The name
025300* is scanned for the first CCYY-MM-DD substring; there is no
025400* other source for the date, so a name without one is fatal.
025500*
025600 aa005-Get-Run-Date.
025700     move     zero to WS-FN-Pos.
025800     perform  aa006-Scan-For-Date thru aa006-Exit
025900              varying WS-FN-Pos from 1 by 1
026000              until WS-FN-Pos > 51 or FN-Found.
026100     if       not FN-Found
026200              display RM001
026300              set  Run-Abort to true
026400              go to aa005-Exit.
026500     move     "V" to RD-Function.
026600     move     WS-FN-Candidate to RD-Date-Text.
026700     call     "RMDT04" using Rmdt04-WS.
026800     if       RD-Date-Is-Valid
026900              move "U" to RD-Function
027000              call "RMDT04" using Rmdt04-WS
027100              move RD-Short-Date to WS-Subject-Date
027200     else
027300              perform aa007-Build-Subject-Direct thru aa007-Exit
027400     end-if.
027500 aa005-Exit.
027600     exit.
027700*
027800* Filename date failed the calendar check (rare) - fall back on
027900* a straight character rearrange so the run still completes.
028000*
028100 aa007-Build-Subject-Direct.
028200     move     "/" to WS-Subject-Date (3:1).
028300     move     "/" to WS-Subject-Date (6:1).
028400     move     WS-FNC-Month to WS-Subj-MM.
028500     move     WS-FNC-Day   to WS-Subj-DD.
028600     move     WS-FNC-Year (3:2) to WS-Subj-YY.
028700 aa007-Exit.
028800     exit.
028900*
029000 aa006-Scan-For-Date.
029100     move     RM-Trans-File-Name (WS-FN-Pos:10)
029200              to WS-FN-Candidate.
029300     if       WS-FNC-Year  is numeric and
029400              WS-FNC-Dash1 = "-"      and
029500              WS-FNC-Month is numeric and
029600              WS-FNC-Dash2 = "-"      and
029700              WS-FNC-Day   is numeric
029800              set  FN-Found to true.
029900 aa006-Exit.
030000     exit.
030100*
030200* Files are opened together or not at all - each failure closes
030300* whatever already came open before the run aborts.
030400*
030500 aa010-Open-Files.
030600     open     input RM-Trans-File.
030700     if       WS-Trans-Status not = "00"
030800              display RM006
030900              display WS-Trans-Status
031000              set  Run-Abort to true
031100              go to aa010-Exit.
031200     open     input RM-Conf-File.
031300     if       WS-Conf-Status not = "00"
031400              display RM002
031500              display WS-Conf-Status
031600              close RM-Trans-File
031700              set  Run-Abort to true
031800              go to aa010-Exit.
031900     open     output RM-Report-File.
032000     if       WS-Rept-Status not = "00"
032100              display RM007
032200              display WS-Rept-Status
032300              close RM-Trans-File
032400              close RM-Conf-File
032500              set  Run-Abort to true.
032600 aa010-Exit.
032700     exit.
032800*
032900* Configuration file carries the owner (sender) record and up
033000* to five member records - see RMCONF.
033100*
033200 aa030-Load-Configuration.
033300     move     zero to WS-Member-Count.
033400     move     spaces to WS-Owner-Email.
033500     perform  aa031-Read-Conf-Record thru aa031-Exit
033600              until Conf-EOF.
033700     if       WS-Owner-Email = spaces
033800              display RM003
033900              set  Run-Abort to true.
034000     if       WS-Member-Count = zero
034100              display RM004
034200              set  Run-Abort to true.
034300 aa030-Exit.
034400     exit.
034500*
034600 aa031-Read-Conf-Record.
034700     read     RM-Conf-File
034800              at end
034900                 set  Conf-EOF to true
035000                 go to aa031-Exit
035100     end-read.
035200     if       Rc-Is-Owner
035300              move Rc-Own-Email to WS-Owner-Email
035400              go to aa031-Exit.
035500     if       Rc-Is-Member
035600              perform aa032-Add-Member thru aa032-Exit.
035700 aa031-Exit.
035800     exit.
035900*
036000 aa032-Add-Member.
036100     if       WS-Member-Count > 4
036200              display RM008
036300              set  Run-Abort to true
036400              go to aa032-Exit.
036500     if       Rc-Mem-Name = spaces or Rc-Mem-Email = spaces
036600              display RM004
036700              set  Run-Abort to true
036800              go to aa032-Exit.
036900     add      1 to WS-Member-Count.
037000     move     WS-Member-Count to WS-Sub-M.
037100     move     Rc-Mem-Name  to Me-Name (WS-Sub-M).
037200     move     Rc-Mem-Email to Me-Email (WS-Sub-M).
037300     move     zero to Me-Account-Count (WS-Sub-M).
037400     move     zero to Me-Grand-Total (WS-Sub-M).
037500     perform  aa033-Zero-Categories thru aa033-Exit
037600              varying WS-Sub-C from 1 by 1
037700              until WS-Sub-C > 7.
037800     perform  aa034-Add-Account thru aa034-Exit
037900              varying WS-Sub-A from 1 by 1
038000              until WS-Sub-A > 5.
038100     if       Me-Account-Count (WS-Sub-M) = zero
038200              display RM004
038300              set  Run-Abort to true.
038400 aa032-Exit.
038500     exit.
038600*
038700 aa033-Zero-Categories.
038800     move     zero to Mc-Total (WS-Sub-M WS-Sub-C).
038900 aa033-Exit.
039000     exit.
039100*
039200 aa034-Add-Account.
039300     if       Rc-Mem-Acct-Text (WS-Sub-A) = spaces
039400              go to aa034-Exit.
039500     if       Rc-Mem-Acct-Text (WS-Sub-A) not numeric
039600              display RM005
039700              set  Run-Abort to true
039800              go to aa034-Exit.
039900     add      1 to Me-Account-Count (WS-Sub-M).
040000     move     Me-Account-Count (WS-Sub-M) to WS-Sub-Aa.
040100     move     Rc-Mem-Acct-Text (WS-Sub-A)
040200              to Me-Acct-No (WS-Sub-M WS-Sub-Aa).
040300 aa034-Exit.
040400     exit.
040500*
040600 aa090-Close-Files.
040700     close    RM-Trans-File RM-Conf-File RM-Report-File.
040800 aa090-Exit.
040900     exit.
041000*
041100* Header line of the export is discarded, then one pass reads,
041200* parses, validates, classifies and posts each detail line.
041300*
041400 ab000-Process-Transactions.
041500     read     RM-Trans-File
041600              at end set Trans-EOF to true
041700     end-read.
041800     if       not Trans-EOF
041900              perform ab010-Read-Transaction thru ab010-Exit
042000                      until Trans-EOF.
042100 ab000-Exit.
042200     exit.
042300*
042400 ab010-Read-Transaction.
042500     read     RM-Trans-File
042600              at end
042700                 set  Trans-EOF to true
042800                 go to ab010-Exit
042900     end-read.
043000     add      1 to WS-Rec-Read.
043100     perform  ab020-Parse-Transaction thru ab020-Exit.
043200     if       not RM-Trans-Valid
043300              add 1 to WS-Rec-Rejected
043400              go to ab010-Exit.
043500     if       Tr-Ignored-From not = spaces
043600              add 1 to WS-Rec-Ignored
043700              go to ab010-Exit.
043800     perform  ab050-Assign-To-Member thru ab050-Exit.
043900     add      1 to WS-Rec-Accepted.
044000 ab010-Exit.
044100     exit.
044200*
044300 ab020-Parse-Transaction.
044400     unstring RM-Trans-Line delimited by ","
044500              into Tr-Date         Tr-Orig-Date
044600                   Tr-Account-Type Tr-Account-Name
044700                   Tr-Account-No   Tr-Institution
044800                   Tr-Payee-Name   Tr-Custom-Name
044900                   Tr-Amount-Text  Tr-Description
045000                   Tr-Category-Text Tr-Note
045100                   Tr-Ignored-From Tr-Tax-Deductible
045200     end-unstring.
045300     perform  ab030-Validate-Transaction thru ab030-Exit.
045400 ab020-Exit.
045500     exit.
045600*
045700* A record must have a real calendar date, a numeric account, a
045800* decimal amount and a category from the fixed table to post.
045900*
046000 ab030-Validate-Transaction.
046100     move     "Y" to WS-Trans-Valid.
046200     move     "V" to RD-Function.
046300     move     Tr-Date to RD-Date-Text.
046400     call     "RMDT04" using Rmdt04-WS.
046500     if       not RD-Date-Is-Valid
046600              move "N" to WS-Trans-Valid
046700              perform ab031-Warn-Bad-Date thru ab031-Exit
046800              go to ab030-Exit.
046900     if       Tr-Account-No not numeric
047000              move "N" to WS-Trans-Valid
047100              perform ab032-Warn-Bad-Account thru ab032-Exit
047200              go to ab030-Exit.
047300     perform  ab033-Validate-Amount thru ab033-Exit.
047400     if       not RM-Amount-Ok
047500              move "N" to WS-Trans-Valid
047600              perform ab034-Warn-Bad-Amount thru ab034-Exit
047700              go to ab030-Exit.
047800     perform  ab040-Classify-Category thru ab040-Exit.
047900     if       not Category-Found
048000              move "N" to WS-Trans-Valid
048100              perform ab035-Warn-Bad-Category thru ab035-Exit.
048200 ab030-Exit.
048300     exit.
048400*
048500 ab031-Warn-Bad-Date.
048600     if       RM-Show-Warnings
048700              display RM101 " rec " WS-Rec-Read " date " Tr-Date.
048800 ab031-Exit.
048900     exit.
049000*
049100 ab032-Warn-Bad-Account.
049200     if       RM-Show-Warnings
049300              display RM102 " rec " WS-Rec-Read
049400                      " acct " Tr-Account-No.
049500 ab032-Exit.
049600     exit.
049700*
049800 ab034-Warn-Bad-Amount.
049900     if       RM-Show-Warnings
050000              display RM103 " rec " WS-Rec-Read
050100                      " amt " Tr-Amount-Text.
050200 ab034-Exit.
050300     exit.
050400*
050500 ab035-Warn-Bad-Category.
050600     if       RM-Show-Warnings
050700              display RM104 " rec " WS-Rec-Read
050800                      " cat " Tr-Category-Text.
050900 ab035-Exit.
051000     exit.
051100*
051200* Amount is cracked into whole and fractional text by the comma
051300* parse, then walked a digit at a time - no NUMVAL on this box.
051400*
051500 ab033-Validate-Amount.
051600     move     "Y" to WS-Amount-Ok.
051700     move     space to RM-Amt-Sign.
051800     move     zero to RM-Amt-Int RM-Amt-Dec RM-Amt-Signed.
051900     move     spaces to RM-Amt-Int-Text RM-Amt-Dec-Text.
052000     unstring Tr-Amount-Text delimited by "."
052100              into RM-Amt-Int-Text RM-Amt-Dec-Text
052200     end-unstring.
052300     if       RM-Amt-Int-Text (1:1) = "-"
052400              set  RM-Amt-Negative to true.
052500     if       RM-Amt-Dec-Text = spaces
052600              move "00" to RM-Amt-Dec-Text.
052700     if       RM-Amt-Dec-Text not numeric
052800              move "N" to WS-Amount-Ok
052900              go to ab033-Exit.
053000     move     RM-Amt-Dec-Text to RM-Amt-Dec.
053100     perform  ab036-Accumulate-Digits thru ab036-Exit
053200              varying RM-Amt-Digit-Pos from 1 by 1
053300              until RM-Amt-Digit-Pos > 9.
053400     if       not RM-Amount-Ok
053500              go to ab033-Exit.
053600     compute  RM-Amt-Signed = RM-Amt-Int + (RM-Amt-Dec / 100).
053700     if       RM-Amt-Negative
053800              compute RM-Amt-Signed = RM-Amt-Signed * -1.
053900     move     RM-Amt-Signed to At-Amount.
054000 ab033-Exit.
054100     exit.
054200*
054300 ab036-Accumulate-Digits.
054400     move     RM-Amt-Int-Text (RM-Amt-Digit-Pos:1) to
054500              RM-Amt-One-Char.
054600     if       RM-Amt-One-Char = space
054700              move 10 to RM-Amt-Digit-Pos
054800              go to ab036-Exit.
054900     if       RM-Amt-One-Char = "-"
055000              go to ab036-Exit.
055100     if       RM-Amt-One-Char not numeric
055200              move "N" to WS-Amount-Ok
055300              move 10 to RM-Amt-Digit-Pos
055400              go to ab036-Exit.
055500     move     RM-Amt-One-Char to RM-Amt-One-Digit.
055600     compute  RM-Amt-Int = (RM-Amt-Int * 10) + RM-Amt-One-Digit.
055700 ab036-Exit.
055800     exit.
055900*
056000* Free-text category must match one of the seven recognised
056100* display values - table is small, a straight scan is plenty.
056200*
056300 ab040-Classify-Category.
056400     move     "N" to WS-Category-Found.
056500     move     zero to At-Category-Sub.
056600     perform  ab041-Match-Category thru ab041-Exit
056700              varying WS-Sub-C from 1 by 1
056800              until WS-Sub-C > 7 or Category-Found.
056900 ab040-Exit.
057000     exit.
057100*
057200 ab041-Match-Category.
057300     if       Tr-Category-Text = Wc-Display (WS-Sub-C)
057400              move WS-Sub-C to At-Category-Sub
057500              set  Category-Found to true.
057600 ab041-Exit.
057700     exit.
057800*
057900* A transaction may match more than one member when an account
058000* is held jointly - post it against every member it matches.
058100*
058200 ab050-Assign-To-Member.
058300     move     Tr-Account-No-Num to At-Account-No.
058400     perform  ab051-Match-Member thru ab051-Exit
058500              varying WS-Sub-M from 1 by 1
058600              until WS-Sub-M > WS-Member-Count.
058700 ab050-Exit.
058800     exit.
058900*
059000 ab051-Match-Member.
059100     perform  ab052-Match-Account thru ab052-Exit
059200              varying WS-Sub-A from 1 by 1
059300              until WS-Sub-A > Me-Account-Count (WS-Sub-M).
059400 ab051-Exit.
059500     exit.
059600*
059700 ab052-Match-Account.
059800     if       At-Account-No = Me-Acct-No (WS-Sub-M WS-Sub-A)
059900              perform ab060-Accumulate-Amount thru ab060-Exit.
060000 ab052-Exit.
060100     exit.
060200*
060300 ab060-Accumulate-Amount.
060400     add      At-Amount to Mc-Total (WS-Sub-M At-Category-Sub).
060500     add      At-Amount to Me-Grand-Total (WS-Sub-M).
060600 ab060-Exit.
060700     exit.
060800*
060900* Difference row only makes sense for exactly two members - the
061000* Websters have never run this with three.
061100*
061200 ac010-Compute-Difference.
061300     if       WS-Member-Count not = 2
061400              go to ac010-Exit.
061500     perform  ac011-Diff-Category thru ac011-Exit
061600              varying WS-Sub-C from 1 by 1
061700              until WS-Sub-C > 7.
061800     subtract Me-Grand-Total (2) from Me-Grand-Total (1)
061900              giving Wd-Grand.
062000 ac010-Exit.
062100     exit.
062200*
062300 ac011-Diff-Category.
062400     subtract Mc-Total (2 WS-Sub-C) from Mc-Total (1 WS-Sub-C)
062500              giving Wd-Category (WS-Sub-C).
062600 ac011-Exit.
062700     exit.
062800*
062900* Report is subject/from/to header lines, a heading row, one
063000* row per member and, when there are two, the difference row.
063100*
063200 ad010-Build-Report.
063300     perform  ad011-Write-Subject     thru ad011-Exit.
063400     perform  ad012-Write-Sender      thru ad012-Exit.
063500     perform  ad013-Write-Recipients  thru ad013-Exit.
063600     perform  ad020-Write-Table-Header thru ad020-Exit.
063700     perform  ad030-Write-Member-Rows thru ad030-Exit
063800              varying WS-Sub-M from 1 by 1
063900              until WS-Sub-M > WS-Member-Count.
064000     if       WS-Member-Count = 2
064100              perform ad040-Write-Difference-Line thru ad040-Exit.
064200 ad010-Exit.
064300     exit.
064400*
064500 ad011-Write-Subject.
064600     move     spaces to RM-Print-Line.
064700     string   "Subject: Monthly Summary - " WS-Subject-Date
064800              delimited by size into RM-Print-Line.
064900     write    RM-Print-Line.
065000 ad011-Exit.
065100     exit.
065200*
065300 ad012-Write-Sender.
065400     move     spaces to RM-Print-Line.
065500     string   "From: " WS-Owner-Email delimited by space
065600              into RM-Print-Line.
065700     write    RM-Print-Line.
065800 ad012-Exit.
065900     exit.
066000*
066100 ad013-Write-Recipients.
066200     move     spaces to RM-Print-Line.
066300     move     1 to WS-Rpt-Ptr.
066400     string   "To: " delimited by size
066500              into RM-Print-Line with pointer WS-Rpt-Ptr.
066600     perform  ad014-Append-Recipient thru ad014-Exit
066700              varying WS-Sub-M from 1 by 1
066800              until WS-Sub-M > WS-Member-Count.
066900     write    RM-Print-Line.
067000 ad013-Exit.
067100     exit.
067200*
067300 ad014-Append-Recipient.
067400     if       WS-Sub-M > 1
067500              string ", " delimited by size
067600                     into RM-Print-Line with pointer WS-Rpt-Ptr.
067700     string   Me-Email (WS-Sub-M) delimited by space
067800              into RM-Print-Line with pointer WS-Rpt-Ptr.
067900 ad014-Exit.
068000     exit.
068100*
068200 ad020-Write-Table-Header.
068300     move     spaces to RM-Header-Line.
068400     perform  ad021-Set-Category-Heading thru ad021-Exit
068500              varying WS-Sub-C from 1 by 1
068600              until WS-Sub-C > 7.
068700     move     "Total" to Hl-Total-Hdg.
068800     move     RM-Header-Line to RM-Print-Line.
068900     write    RM-Print-Line.
069000 ad020-Exit.
069100     exit.
069200*
069300 ad021-Set-Category-Heading.
069400     move     Wc-Display (WS-Sub-C) to Hl-Cat-Hdg (WS-Sub-C).
069500 ad021-Exit.
069600     exit.
069700*
069800 ad030-Write-Member-Rows.
069900     move     spaces to RM-Report-Line.
070000     move     Me-Name (WS-Sub-M) to Rl-Label.
070100     perform  ad031-Set-Category-Amt thru ad031-Exit
070200              varying WS-Sub-C from 1 by 1
070300              until WS-Sub-C > 7.
070400     move     Me-Grand-Total (WS-Sub-M) to Rl-Total-Amt.
070500     move     RM-Report-Line to RM-Print-Line.
070600     write    RM-Print-Line.
070700 ad030-Exit.
070800     exit.
070900*
071000 ad031-Set-Category-Amt.
071100     move     Mc-Total (WS-Sub-M WS-Sub-C)
071200              to Rl-Cat-Amt (WS-Sub-C).
071300 ad031-Exit.
071400     exit.
071500*
071600 ad040-Write-Difference-Line.
071700     move     spaces to RM-Report-Line.
071800     move     1 to WS-Rpt-Ptr.
071900     move     Me-Name (1) to WS-Trim-Source.
072000     perform  az010-Find-Trim-Length thru az010-Exit.
072100     string   "Difference (" delimited by size
072200              into Rl-Label with pointer WS-Rpt-Ptr.
072300     string   WS-Trim-Source (1:WS-Trim-Len) delimited by size
072400              into Rl-Label with pointer WS-Rpt-Ptr.
072500     string   " - " delimited by size
072600              into Rl-Label with pointer WS-Rpt-Ptr.
072700     move     Me-Name (2) to WS-Trim-Source.
072800     perform  az010-Find-Trim-Length thru az010-Exit.
072900     string   WS-Trim-Source (1:WS-Trim-Len) delimited by size
073000              into Rl-Label with pointer WS-Rpt-Ptr.
073100     string   ")" delimited by size
073200              into Rl-Label with pointer WS-Rpt-Ptr.
073300     perform  ad041-Set-Diff-Amt thru ad041-Exit
073400              varying WS-Sub-C from 1 by 1
073500              until WS-Sub-C > 7.
073600     move     Wd-Grand to Rl-Total-Amt.
073700     move     RM-Report-Line to RM-Print-Line.
073800     write    RM-Print-Line.
073900 ad040-Exit.
074000     exit.
074100*
074200 ad041-Set-Diff-Amt.
074300     move     Wd-Category (WS-Sub-C) to Rl-Cat-Amt (WS-Sub-C).
074400 ad041-Exit.
074500     exit.
074600*
074700* Common utility - finds how much of WS-Trim-Source (up to 20
074800* bytes) is real text, working back from the right so names
074900* with an embedded space are not cut short.
075000*
075100 az010-Find-Trim-Length.
075200     move     zero to WS-Trim-Len.
075300     perform  az011-Check-Trim-Char thru az011-Exit
075400              varying WS-Trim-Pos from 20 by -1
075500              until WS-Trim-Pos < 1 or WS-Trim-Len > 0.
075600 az010-Exit.
075700     exit.
075800*
075900 az011-Check-Trim-Char.
076000     if       WS-Trim-Source (WS-Trim-Pos:1) not = space
076100              move WS-Trim-Pos to WS-Trim-Len.
076200 az011-Exit.
076300     exit.
