000100*******************************************
000200*                                          *
000300*  File-Control Select Set For RM010      *
000400*     Monthly Expense Summary Batch       *
000500*     (RMANALYZ)                          *
000600*******************************************
000700*
000800* 06/05/89 rta - Created.
000900* 14/03/01 jfk - No change, split out of RM010 into its own
001000*                select copybook to match the shop's other
001100*                batch programs.
001200*
001300     select  RM-Trans-File   assign to "TRANSIN"
001400             organization is line sequential
001500             file status is WS-Trans-Status.
001600     select  RM-Conf-File    assign to "CONFIGIN"
001700             organization is line sequential
001800             file status is WS-Conf-Status.
001900     select  RM-Report-File  assign to "SUMMARYOUT"
002000             organization is line sequential
002100             file status is WS-Rept-Status.
