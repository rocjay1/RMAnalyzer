000100***************************************************************
000200*                                                              *
000300*             Date Validation & Conversion                    *
000400*             For The RMAnalyzer Subsystem                    *
000500*                                                              *
000600***************************************************************
000700*
000800 identification division.
000900*================================
001000*
001100*
001200      program-id.         rmdt04.
001300      author.             R T Ames, For Meadowbrook Data Services.
001400      installation.       Meadowbrook Data Svcs - Systems Dept.
001500      date-written.       14/06/1987.
001600      date-compiled.
001700      security.           Copyright (C) 1987-1999, Meadowbrook
001800                          Data Services.  For internal use only.
001900*
002000*    Remarks.            Validates a date held as CCYY-MM-DD
002100*                        text and, on request, unpacks a binary
002200*                        CCYYMMDD value back to CCYY-MM-DD text
002300*                        and to MM/DD/YY.  Called by RM010 for
002400*                        every transaction date and for the
002500*                        run date on the report subject line.
002600*
002700*                        No intrinsic date functions are used -
002800*                        the calendar and leap-year rules are
002900*                        worked by hand so this module will run
003000*                        on any compiler in the shop, old or new.
003100*
003200*    Version.            See Prog-Name in Working-Storage.
003300*
003400*    Called modules.     None.
003500*
003600* Changes:
003700* 14/06/87 rta -      Created for RMAnalyzer expense batch.
003800* 03/04/88 rta -      Confirmed Day = zero already caught by the
003900*                     < 01 test below, per a query raised by
004000*                     Payroll on a similar routine.
004100* 02/09/88 rta - 1.01 Corrected div-by-400 leap year test.
004200* 19/03/91 rta - 1.02 Added Unpack entry for MM/DD/YY on the
004300*                     report subject line.
004400* 30/07/97 rta -      Confirmed Unpack path against RM010's amount
004500*                     rewrite - no code change needed here.
004600* 11/01/99 jfk - 1.03 Y2K review - CCYY carried in full, no
004700*                     century-window logic needed here.
004800* 22/08/01 jfk - 1.04 Bumped alongside RM010 1.07 - no logic
004900*                     change in this module, the RM004 tightening
005000*                     is in RM010's own configuration loader.
005100*
005200*
005300 environment division.
005400*================================
005500*
005600 input-output section.
005700 file-control.
005800*
005900 data division.
006000*================================
006100 working-storage section.
006200*-----------------------
006300*
006400 77  Prog-Name           pic x(15) value "RMDT04 (1.04)".
006500*
006600 01  WS-Work-Date.
006700     03  WS-Wk-CCYY.
006800         05  WS-Wk-CC    pic 99.
006900         05  WS-Wk-YY    pic 99.
007000     03  WS-Wk-MM        pic 99.
007100     03  WS-Wk-DD        pic 99.
007200 01  WS-Work-Date9   redefines WS-Work-Date
007300                         pic 9(8).
007400*
007500 01  WS-Leap-Test.
007600     03  WS-LT-Quot      pic 9(4)    comp.
007700     03  WS-LT-Rem-4     pic 99      comp.
007800     03  WS-LT-Rem-100   pic 99      comp.
007900     03  WS-LT-Rem-400   pic 999     comp.
008000     03  WS-LT-Is-Leap   pic x       value "N".
008100         88  Leap-Year               value "Y".
008200     03  filler          pic x(2).
008300*
008400 01  WS-Days-In-Month    pic 99      comp.
008500*
008600 linkage section.
008700*-----------------------
008800*
008900 copy    "wsrmdtwa.cob".
009000*
009100 procedure division using Rmdt04-WS.
009200*=========================================
009300*
009400 rm000-Main.
009500     move    zero to RD-Bin-Date.
009600     move    "N"  to RD-Valid.
009700     if      RD-Unpack
009800             go to rm050-Unpack.
009900*
010000* Validate entry - RD-Date-Text must be CCYY-MM-DD, all digits and
010100* a real calendar date.  RD-Bin-Date returns CCYYMMDD when good.
010200*
010300     if      RD-Date-Text (5:1) not = "-" or
010400             RD-Date-Text (8:1) not = "-"
010500             go to rm000-Exit.
010600     if      RD-Year not numeric or
010700             RD-Month not numeric or
010800             RD-Day not numeric
010900             go to rm000-Exit.
011000     if      RD-Month < 01 or > 12
011100             go to rm000-Exit.
011200     if      RD-Day < 01
011300             go to rm000-Exit.
011400     perform rm010-Set-Leap-Flag thru rm010-Exit.
011500     perform rm020-Get-Days-In-Month thru rm020-Exit.
011600     if      RD-Day > WS-Days-In-Month
011700             go to rm000-Exit.
011800     move    RD-Year  to WS-Wk-CCYY.
011900     move    RD-Month to WS-Wk-MM.
012000     move    RD-Day   to WS-Wk-DD.
012100     move    WS-Work-Date9 to RD-Bin-Date.
012200     move    "Y" to RD-Valid.
012300     go      to rm000-Exit.
012400*
012500 rm010-Set-Leap-Flag.
012600     move    "N" to WS-LT-Is-Leap.
012700     divide  RD-Year by 4 giving WS-LT-Quot
012800             remainder WS-LT-Rem-4.
012900     if      WS-LT-Rem-4 not = zero
013000             go to rm010-Exit.
013100     divide  RD-Year by 100 giving WS-LT-Quot
013200             remainder WS-LT-Rem-100.
013300     if      WS-LT-Rem-100 not = zero
013400             set  Leap-Year to true
013500             go to rm010-Exit.
013600     divide  RD-Year by 400 giving WS-LT-Quot
013700             remainder WS-LT-Rem-400.
013800     if      WS-LT-Rem-400 = zero
013900             set  Leap-Year to true.
014000 rm010-Exit.
014100     exit.
014200*
014300 rm020-Get-Days-In-Month.
014400     evaluate RD-Month
014500         when 04 when 06 when 09 when 11
014600             move 30 to WS-Days-In-Month
014700         when 02
014800             if   Leap-Year
014900                  move 29 to WS-Days-In-Month
015000             else
015100                  move 28 to WS-Days-In-Month
015200             end-if
015300         when other
015400             move 31 to WS-Days-In-Month
015500     end-evaluate.
015600 rm020-Exit.
015700     exit.
015800*
015900* Unpack entry - RD-Bin-Date holds CCYYMMDD, return RD-Date-Text
016000* as CCYY-MM-DD for report headings.
016100*
016200 rm050-Unpack.
016300     move    RD-Bin-Date to WS-Work-Date9.
016400     move    "9999-99-99" to RD-Date-Text.
016500     move    WS-Wk-CCYY to RD-Year.
016600     move    WS-Wk-MM   to RD-Month.
016700     move    WS-Wk-DD   to RD-Day.
016800     move    "/" to RD-Short-Sl1  RD-Short-Sl2.
016900     move    WS-Wk-MM to RD-Short-MM.
017000     move    WS-Wk-DD to RD-Short-DD.
017100     move    WS-Wk-YY to RD-Short-YY.
017200     move    "Y" to RD-Valid.
017300*
017400 rm000-Exit.
017500     exit program.
