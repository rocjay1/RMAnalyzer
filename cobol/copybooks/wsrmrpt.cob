000100*******************************************
000200*                                          *
000300*  Print Layout For The Monthly Expense   *
000400*     Summary Report (RMANALYZ)           *
000500*     One line = one member or the        *
000600*     Difference row.                     *
000700*******************************************
000800*  132 would be overkill for 7 categories
000900*  of 12 plus a 20 char label & Total, so
001000*  this is a portrait 118-byte line.
001100*
001200* 11/05/90 rta - Created.
001300* 06/06/96 rta - Category count fixed at 7 per Wc-Category-Table.
001400* 22/08/01 jfk - Dropped RM-Title-Line - the subject line built by
001500*                AD011 in RM010 already carries the report title,
001600*                a separate title line only ever printed spaces.
001700*
001800 01  RM-Report-Line.
001900     03  Rl-Label             pic x(20).
002000     03  Rl-Category-Amt      occurs 7.
002100         05  filler           pic x.
002200         05  Rl-Cat-Amt       pic -9999999.99.
002300     03  filler               pic x.
002400     03  Rl-Total-Amt         pic -9999999.99.
002500     03  filler               pic x(2).
002600*
002700 01  RM-Header-Line.
002800     03  Hl-Corner            pic x(20).
002900     03  Hl-Category-Hdg      occurs 7.
003000         05  Hl-Cat-Hdg       pic x(12).
003100     03  Hl-Total-Hdg         pic x(12).
003200     03  filler               pic x(2).
